000100*------------------------------------------------------------*
000200*  EVTBL  --  EVIDENCE CALL-TIME TABLE (LINKAGE SECTION)
000300*  SHAPE SHARED BY CHKSTAT (CALLER) AND CHKEVRD (CALLED) THE
000400*  SAME WAY THE OLD CLAIMS-SIZE/INDEX/TABLE TRIO WAS SHARED.
000500*------------------------------------------------------------*
000600 01  EVD-TABLE-SIZE                     PIC S9(03) COMP.
000700 01  EVD-TABLE-INDEX                    PIC S9(03) COMP.
000800*
000900 01  EVD-LOOKUP-ITEM-ID                 PIC X(10).
001000*
001100 01  EVD-TABLE.
001200 02  TBL-EVIDENCE OCCURS 1 TO 099 TIMES
001300      DEPENDING ON EVD-TABLE-SIZE.
001400     05  EVD-ITEM-ID                    PIC X(10).
001500     05  EVD-DOCUMENT-ID                PIC X(20).
001600     05  EVD-DOCUMENT-NAME              PIC X(40).
001700     05  EVD-CONFIDENCE                 PIC 9V999 COMP-3.
001800     05  EVD-UPLOADED-AT                PIC X(20).
