000100*===============================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CHKCOMP.
000400 AUTHOR.        ED ACKERMAN.
000500 INSTALLATION.  COMPLIANCE SYSTEMS GROUP.
000600 DATE-WRITTEN.  11/28/90.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100* DATE      BY        DESCRIPTION
001200* --------  --------  -----------------------------------------
001300* 11/28/90  EDA       CREATED.  PRINTS THE OVERALL/CATEGORY       CC901128
001400*                     COMPLIANCE ROLLUP FOR ONE CHECKLIST.
001500* 06/02/93  EDA       CONTROL BREAK ON ITEM-CATEGORY ADDED --     CC930602
001600*                     FIRST CUT ONLY PRINTED THE OVERALL LINE.
001700* 01/09/97  M. VEGA   ADDED THE THREE TRAILING ITEM LISTS         CC970109
001800*                     (COMPLETED/PARTIAL/PENDING) PER REQUEST
001900*                     FROM THE AUDIT TEAM.
002000* 02/08/99  M. VEGA   Y2K REVIEW.  RUN DATE COMES FROM FUNCTION   CC990208
002100*                     CURRENT-DATE, FOUR-DIGIT YEAR ALREADY.
002200*                     NO CHANGE MADE.
002300* 05/23/02  T. OKONKWO  CATEGORY PERCENT LEFT UN-ROUNDED ON       CC020523
002400*                     PURPOSE -- SEE NOTE AT 3400-CALCULATE-
002500*                     PERCENTAGES, DO NOT "FIX" THIS.
002600* 10/02/07  T. OKONKWO  CLEANED UP COMMENT BLOCK FOR AUDIT.       CC071002
002700*-----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-3096.
003100 OBJECT-COMPUTER.  IBM-3096.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS CATEGORY-LETTERS IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
003500     UPSI-0 ON  STATUS IS SINGLE-CATEGORY-RUN
003600     UPSI-0 OFF STATUS IS ALL-CATEGORY-RUN.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT CHECKLIST-HDR-FILE  ASSIGN TO CHKHDR
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS  IS HDR-FILE-STATUS.
004200     SELECT CHECKLIST-ITEM-FILE ASSIGN TO CHKITEM
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS  IS ITEM-FILE-STATUS.
004500     SELECT PRINT-FILE          ASSIGN TO COMPRPT
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS PRINT-FILE-STATUS.
004800*===============================================================*
004900 DATA DIVISION.
005000*---------------------------------------------------------------*
005100 FILE SECTION.
005200 FD  CHECKLIST-HDR-FILE
005300         DATA RECORD IS CHK-HEADER-RECORD.
005400         COPY CHKHDR.
005500 01  CHK-HEADER-RECORD-ALT REDEFINES CHK-HEADER-RECORD.
005600     05  FILLER                     PIC X(200).
005700*---------------------------------------------------------------*
005800 FD  CHECKLIST-ITEM-FILE
005900         DATA RECORD IS CHK-ITEM-RECORD.
006000         COPY CHKITEM.
006100 01  CHK-ITEM-RECORD-ALT REDEFINES CHK-ITEM-RECORD.
006200     05  FILLER                     PIC X(130).
006300*---------------------------------------------------------------*
006400 FD  PRINT-FILE
006500         RECORDING MODE F.
006600 01  PRINT-RECORD.
006700*    05  CC                         PIC X(01).
006800     05  PRINT-LINE                 PIC X(132).
006900*---------------------------------------------------------------*
007000 WORKING-STORAGE SECTION.
007050*---------------------------------------------------------------*
007060 77  WS-ITEMS-SCANNED-CT         PIC S9(05) COMP VALUE 0.
007100*---------------------------------------------------------------*
007200 01   REPORT-LINES.
007300     05  NEXT-REPORT-LINE           PIC X(132) VALUE SPACE.
007400*---------------------------------------------------------------*
007500     05  HEADING-LINE-1.
007600         10  FILLER       PIC X(10) VALUE 'CHECKLIST:'.
007700         10  HL1-CHK-ID   PIC X(30).
007800         10  FILLER       PIC X(02) VALUE SPACE.
007900         10  HL1-CHK-NAME PIC X(40).
008000         10  FILLER       PIC X(06) VALUE 'PAGE: '.
008100         10  HL1-PAGE-NUM PIC ZZ9.
008200         10  FILLER       PIC X(41) VALUE SPACE.
008300*---------------------------------------------------------------*
008400     05  HEADING-LINE-2.
008500         10  FILLER       PIC X(15) VALUE '  GENERATED ON:'.
008600         10  HL2-MONTH    PIC XX.
008700         10  FILLER       PIC X VALUE '/'.
008800         10  HL2-DAY      PIC XX.
008900         10  FILLER       PIC X VALUE '/'.
009000         10  HL2-YEAR     PIC XXXX.
009100         10  FILLER       PIC X(104) VALUE SPACE.
009200*---------------------------------------------------------------*
009300     05  OVERALL-LINE.
009400         10  FILLER       PIC X(17) VALUE 'OVERALL STATUS : '.
009500         10  FILLER       PIC X(07) VALUE 'TOTAL: '.
009600         10  OL-TOTAL     PIC ZZZ9.
009700         10  FILLER       PIC X(03) VALUE SPACE.
009800         10  FILLER       PIC X(11) VALUE 'COMPLETED: '.
009900         10  OL-COMPLETED PIC ZZZ9.
010000         10  FILLER       PIC X(03) VALUE SPACE.
010100         10  FILLER       PIC X(09) VALUE 'PARTIAL: '.
010200         10  OL-PARTIAL   PIC ZZZ9.
010300         10  FILLER       PIC X(03) VALUE SPACE.
010400         10  FILLER       PIC X(09) VALUE 'PENDING: '.
010500         10  OL-PENDING   PIC ZZZ9.
010600         10  FILLER       PIC X(03) VALUE SPACE.
010700         10  OL-PERCENT   PIC ZZ9.99.
010800         10  FILLER       PIC X(01) VALUE '%'.
010900         10  FILLER       PIC X(32) VALUE SPACE.
011000*---------------------------------------------------------------*
011100     05  CATEGORY-LINE.
011200         10  FILLER       PIC X(04) VALUE SPACE.
011300         10  CL-CATEGORY  PIC X(20).
011400         10  FILLER       PIC X(02) VALUE SPACE.
011500         10  FILLER       PIC X(07) VALUE 'TOTAL: '.
011600         10  CL-TOTAL     PIC ZZZ9.
011700         10  FILLER       PIC X(03) VALUE SPACE.
011800         10  FILLER       PIC X(11) VALUE 'COMPLETED: '.
011900         10  CL-COMPLETED PIC ZZZ9.
012000         10  FILLER       PIC X(03) VALUE SPACE.
012100         10  CL-PERCENT   PIC ZZ9.99.
012200         10  FILLER       PIC X(01) VALUE '%'.
012300         10  FILLER       PIC X(70) VALUE SPACE.
012400*---------------------------------------------------------------*
012500     05  SECTION-HEADING-LINE.
012600         10  FILLER       PIC X(40) VALUE SPACE.
012700         10  SH-TEXT      PIC X(20).
012800         10  FILLER       PIC X(72) VALUE SPACE.
012900*---------------------------------------------------------------*
013000     05  REQUIREMENT-LINE.
013100         10  FILLER       PIC X(02) VALUE SPACE.
013200         10  RL-ITEM-ID   PIC X(10).
013300         10  FILLER       PIC X(02) VALUE ': '.
013400         10  RL-TEXT      PIC X(80).
013500         10  FILLER       PIC X(38) VALUE SPACE.
013600 COPY RPTCTL.
013700*---------------------------------------------------------------*
013800 01  SWITCHES-MISC-FIELDS.
013900     05  HDR-FILE-STATUS      PIC X(02).
014000         88  HDR-FILE-OK                  VALUE '00'.
014100     05  ITEM-FILE-STATUS     PIC X(02).
014200         88  ITEM-FILE-OK                 VALUE '00'.
014300     05  PRINT-FILE-STATUS    PIC X(02).
014400         88  PRINT-FILE-OK                VALUE '00'.
014500     05  END-OF-FILE-SW       PIC X(01)   VALUE 'N'.
014600         88  END-OF-FILE                  VALUE 'Y'.
014700     05  FILLER               PIC X(03).
014800*---------------------------------------------------------------*
014900 01  TOTAL-ACCUMULATORS.
015000     05  TA-TOTAL-ITEMS       PIC 9(04) COMP VALUE 0.
015100     05  TA-COMPLETED-ITEMS   PIC 9(04) COMP VALUE 0.
015200     05  TA-PARTIAL-ITEMS     PIC 9(04) COMP VALUE 0.
015300     05  TA-PENDING-ITEMS     PIC 9(04) COMP VALUE 0.
015400     05  FILLER               PIC X(04).
015500 01  TOTAL-ACCUMULATORS-ALT REDEFINES TOTAL-ACCUMULATORS.
015600     05  TA-BYTES             PIC X(12).
015700     05  FILLER               PIC X(04).
015800*---------------------------------------------------------------*
015900 01  WS-PERCENT-WORK.
016000     05  WS-OVERALL-PCT       PIC 9(03)V99 COMP-3.
016100     05  WS-CATEGORY-PCT      PIC 9(03)V99 COMP-3.
016200     05  FILLER               PIC X(04).
016300*---------------------------------------------------------------*
016400 01  CATEGORY-ACCUMULATION-FIELDS.
016500     05  CAT-TABLE-SIZE       PIC S9(03) COMP VALUE 0.
016600     05  CATEGORY-TABLE OCCURS 10 TIMES
016700                         INDEXED BY CAT-INDEX.
016800         10  CS-CATEGORY      PIC X(20).
016900         10  CS-TOTAL         PIC 9(04) COMP.
017000         10  CS-COMPLETED     PIC 9(04) COMP.
017100*---------------------------------------------------------------*
017200 01  COMPLETED-LIST-FIELDS.
017300     05  COMPLETED-LIST-SIZE  PIC S9(03) COMP VALUE 0.
017400     05  COMPLETED-LIST OCCURS 1 TO 050 TIMES
017500             DEPENDING ON COMPLETED-LIST-SIZE
017600             INDEXED BY COMPLETED-INDEX.
017700         10  CMP-ITEM-ID      PIC X(10).
017800         10  CMP-REQUIREMENT  PIC X(80).
017900*---------------------------------------------------------------*
018000 01  PARTIAL-LIST-FIELDS.
018100     05  PARTIAL-LIST-SIZE    PIC S9(03) COMP VALUE 0.
018200     05  PARTIAL-LIST OCCURS 1 TO 050 TIMES
018300             DEPENDING ON PARTIAL-LIST-SIZE
018400             INDEXED BY PARTIAL-INDEX.
018500         10  PRT-ITEM-ID      PIC X(10).
018600         10  PRT-REQUIREMENT  PIC X(80).
018700*---------------------------------------------------------------*
018800 01  PENDING-LIST-FIELDS.
018900     05  PENDING-LIST-SIZE    PIC S9(03) COMP VALUE 0.
019000     05  PENDING-LIST OCCURS 1 TO 050 TIMES
019100             DEPENDING ON PENDING-LIST-SIZE
019200             INDEXED BY PENDING-INDEX.
019300         10  PND-ITEM-ID      PIC X(10).
019400         10  PND-REQUIREMENT  PIC X(80).
019500*===============================================================*
019600 PROCEDURE DIVISION.
019700*---------------------------------------------------------------*
019800 0000-MAIN-PROCESSING.
019900*---------------------------------------------------------------*
020000     PERFORM 1000-OPEN-FILES.
020100     PERFORM 8000-READ-ITEM-FILE THRU 8000-EXIT.
020200     PERFORM 2000-PROCESS-ITEM-FILE
020300         UNTIL END-OF-FILE.
020400     PERFORM 3400-CALCULATE-PERCENTAGES.
020500     PERFORM 6000-PRINT-SUMMARY.
020600     PERFORM 6200-PRINT-CATEGORY-LINES.
020700     PERFORM 6400-PRINT-REQUIREMENT-LISTS.
020800     PERFORM 3000-CLOSE-FILES.
020900     GOBACK.
021000*---------------------------------------------------------------*
021100 1000-OPEN-FILES.
021200*---------------------------------------------------------------*
021300     OPEN INPUT  CHECKLIST-HDR-FILE
021400                 CHECKLIST-ITEM-FILE
021500          OUTPUT PRINT-FILE.
021600     READ CHECKLIST-HDR-FILE
021700         AT END MOVE SPACE          TO CHK-HEADER-RECORD.
021800     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE-DATA.
021900     MOVE WS-CURRENT-MONTH           TO HL2-MONTH.
022000     MOVE WS-CURRENT-DAY              TO HL2-DAY.
022100     MOVE WS-CURRENT-YEAR             TO HL2-YEAR.
022200*---------------------------------------------------------------*
022300 2000-PROCESS-ITEM-FILE.
022400*---------------------------------------------------------------*
022500     ADD  1                          TO TA-TOTAL-ITEMS.
022600     PERFORM 2200-ACCUMULATE-CATEGORY.
022700     EVALUATE TRUE
022800         WHEN CHK-ITEM-COMPLETED
022900             ADD 1                   TO TA-COMPLETED-ITEMS
023000             PERFORM 2400-APPEND-COMPLETED
023100         WHEN CHK-ITEM-PARTIAL
023200             ADD 1                   TO TA-PARTIAL-ITEMS
023300             PERFORM 2500-APPEND-PARTIAL
023400         WHEN OTHER
023500             ADD 1                   TO TA-PENDING-ITEMS
023600             PERFORM 2600-APPEND-PENDING
023700     END-EVALUATE.
023800     PERFORM 8000-READ-ITEM-FILE THRU 8000-EXIT.
023900*---------------------------------------------------------------*
024000 2200-ACCUMULATE-CATEGORY.
024100*---------------------------------------------------------------*
024200     SET CAT-INDEX TO 1.
024300     SEARCH CATEGORY-TABLE
024400         AT END
024500             ADD 1                   TO CAT-TABLE-SIZE
024600             SET CAT-INDEX           TO CAT-TABLE-SIZE
024700             MOVE CHK-ITEM-CATEGORY  TO CS-CATEGORY (CAT-INDEX)
024800             MOVE 1                  TO CS-TOTAL (CAT-INDEX)
024900             IF CHK-ITEM-COMPLETED
025000                 MOVE 1              TO CS-COMPLETED (CAT-INDEX)
025100             ELSE
025200                 MOVE 0              TO CS-COMPLETED (CAT-INDEX)
025300             END-IF
025400         WHEN CS-CATEGORY (CAT-INDEX) EQUAL CHK-ITEM-CATEGORY
025500             ADD 1                   TO CS-TOTAL (CAT-INDEX)
025600             IF CHK-ITEM-COMPLETED
025700                 ADD 1               TO CS-COMPLETED (CAT-INDEX)
025800             END-IF
025900     END-SEARCH.
026000*---------------------------------------------------------------*
026100 2400-APPEND-COMPLETED.
026200*---------------------------------------------------------------*
026300     ADD 1                           TO COMPLETED-LIST-SIZE.
026400     MOVE CHK-ITEM-ID                TO
026500         CMP-ITEM-ID (COMPLETED-LIST-SIZE).
026600     MOVE CHK-ITEM-REQUIREMENT       TO
026700         CMP-REQUIREMENT (COMPLETED-LIST-SIZE).
026800*---------------------------------------------------------------*
026900 2500-APPEND-PARTIAL.
027000*---------------------------------------------------------------*
027100     ADD 1                           TO PARTIAL-LIST-SIZE.
027200     MOVE CHK-ITEM-ID                TO
027300         PRT-ITEM-ID (PARTIAL-LIST-SIZE).
027400     MOVE CHK-ITEM-REQUIREMENT       TO
027500         PRT-REQUIREMENT (PARTIAL-LIST-SIZE).
027600*---------------------------------------------------------------*
027700 2600-APPEND-PENDING.
027800*---------------------------------------------------------------*
027900     ADD 1                           TO PENDING-LIST-SIZE.
028000     MOVE CHK-ITEM-ID                TO
028100         PND-ITEM-ID (PENDING-LIST-SIZE).
028200     MOVE CHK-ITEM-REQUIREMENT       TO
028300         PND-REQUIREMENT (PENDING-LIST-SIZE).
028400*---------------------------------------------------------------*
028500 3400-CALCULATE-PERCENTAGES.
028600*---------------------------------------------------------------*
028700     IF  TA-TOTAL-ITEMS GREATER THAN ZERO
028800         COMPUTE WS-OVERALL-PCT ROUNDED =
028900             (TA-COMPLETED-ITEMS * 100) / TA-TOTAL-ITEMS
029000     ELSE
029100         MOVE ZERO                   TO WS-OVERALL-PCT.
029200*    CATEGORY PERCENT IS DELIBERATELY LEFT UN-ROUNDED -- THE
029300*    COMPLIANCE BOARD'S OWN SPREADSHEET NEVER ROUNDED IT AND WE
029400*    MATCH THEIR NUMBERS TO THE PENNY.  DO NOT ADD ROUNDED HERE.
029500     PERFORM 3420-CALCULATE-CATEGORY-PERCENT
029600         VARYING CAT-INDEX FROM 1 BY 1
029700         UNTIL CAT-INDEX GREATER THAN CAT-TABLE-SIZE.
029800*---------------------------------------------------------------*
029900 3420-CALCULATE-CATEGORY-PERCENT.
030000*---------------------------------------------------------------*
030100     IF  CS-TOTAL (CAT-INDEX) GREATER THAN ZERO
030200         COMPUTE WS-CATEGORY-PCT =
030300             (CS-COMPLETED (CAT-INDEX) * 100)
030350                 / CS-TOTAL (CAT-INDEX)
030400         MOVE WS-CATEGORY-PCT        TO CL-PERCENT
030500     ELSE
030600         MOVE ZERO                   TO CL-PERCENT.
030700*---------------------------------------------------------------*
030800 6000-PRINT-SUMMARY.
030900*---------------------------------------------------------------*
031000     MOVE CHK-HDR-ID                 TO HL1-CHK-ID.
031100     MOVE CHK-HDR-NAME               TO HL1-CHK-NAME.
031200     MOVE HEADING-LINE-1             TO NEXT-REPORT-LINE.
031300     PERFORM 9000-PRINT-REPORT-LINE.
031400     MOVE HEADING-LINE-2             TO NEXT-REPORT-LINE.
031500     PERFORM 9000-PRINT-REPORT-LINE.
031600     MOVE TA-TOTAL-ITEMS              TO OL-TOTAL.
031700     MOVE TA-COMPLETED-ITEMS          TO OL-COMPLETED.
031800     MOVE TA-PARTIAL-ITEMS            TO OL-PARTIAL.
031900     MOVE TA-PENDING-ITEMS            TO OL-PENDING.
032000     MOVE WS-OVERALL-PCT              TO OL-PERCENT.
032100     MOVE OVERALL-LINE                TO NEXT-REPORT-LINE.
032200     PERFORM 9000-PRINT-REPORT-LINE.
032300*---------------------------------------------------------------*
032400 6200-PRINT-CATEGORY-LINES.
032500*---------------------------------------------------------------*
032600     PERFORM 6220-PRINT-ONE-CATEGORY
032700         VARYING CAT-INDEX FROM 1 BY 1
032800         UNTIL CAT-INDEX GREATER THAN CAT-TABLE-SIZE.
032900*---------------------------------------------------------------*
033000 6220-PRINT-ONE-CATEGORY.
033100*---------------------------------------------------------------*
033200     MOVE CS-CATEGORY (CAT-INDEX)    TO CL-CATEGORY.
033300     MOVE CS-TOTAL (CAT-INDEX)       TO CL-TOTAL.
033400     MOVE CS-COMPLETED (CAT-INDEX)   TO CL-COMPLETED.
033500     PERFORM 3420-CALCULATE-CATEGORY-PERCENT.
033600     MOVE CATEGORY-LINE              TO NEXT-REPORT-LINE.
033700     PERFORM 9000-PRINT-REPORT-LINE.
033800*---------------------------------------------------------------*
033900 6400-PRINT-REQUIREMENT-LISTS.
034000*---------------------------------------------------------------*
034100     MOVE 'COMPLETED REQUIREMENTS'   TO SH-TEXT.
034200     MOVE SECTION-HEADING-LINE       TO NEXT-REPORT-LINE.
034300     PERFORM 9000-PRINT-REPORT-LINE.
034400     PERFORM 6420-PRINT-COMPLETED-ROW
034500         VARYING COMPLETED-INDEX FROM 1 BY 1
034600         UNTIL COMPLETED-INDEX GREATER THAN COMPLETED-LIST-SIZE.
034700     MOVE 'PARTIAL REQUIREMENTS  '   TO SH-TEXT.
034800     MOVE SECTION-HEADING-LINE       TO NEXT-REPORT-LINE.
034900     PERFORM 9000-PRINT-REPORT-LINE.
035000     PERFORM 6440-PRINT-PARTIAL-ROW
035100         VARYING PARTIAL-INDEX FROM 1 BY 1
035200         UNTIL PARTIAL-INDEX GREATER THAN PARTIAL-LIST-SIZE.
035300     MOVE 'PENDING REQUIREMENTS  '   TO SH-TEXT.
035400     MOVE SECTION-HEADING-LINE       TO NEXT-REPORT-LINE.
035500     PERFORM 9000-PRINT-REPORT-LINE.
035600     PERFORM 6460-PRINT-PENDING-ROW
035700         VARYING PENDING-INDEX FROM 1 BY 1
035800         UNTIL PENDING-INDEX GREATER THAN PENDING-LIST-SIZE.
035900*---------------------------------------------------------------*
036000 6420-PRINT-COMPLETED-ROW.
036100*---------------------------------------------------------------*
036200     MOVE CMP-ITEM-ID (COMPLETED-INDEX)  TO RL-ITEM-ID.
036300     MOVE CMP-REQUIREMENT (COMPLETED-INDEX) TO RL-TEXT.
036400     MOVE REQUIREMENT-LINE           TO NEXT-REPORT-LINE.
036500     PERFORM 9000-PRINT-REPORT-LINE.
036600*---------------------------------------------------------------*
036700 6440-PRINT-PARTIAL-ROW.
036800*---------------------------------------------------------------*
036900     MOVE PRT-ITEM-ID (PARTIAL-INDEX)    TO RL-ITEM-ID.
037000     MOVE PRT-REQUIREMENT (PARTIAL-INDEX) TO RL-TEXT.
037100     MOVE REQUIREMENT-LINE           TO NEXT-REPORT-LINE.
037200     PERFORM 9000-PRINT-REPORT-LINE.
037300*---------------------------------------------------------------*
037400 6460-PRINT-PENDING-ROW.
037500*---------------------------------------------------------------*
037600     MOVE PND-ITEM-ID (PENDING-INDEX)    TO RL-ITEM-ID.
037700     MOVE PND-REQUIREMENT (PENDING-INDEX) TO RL-TEXT.
037800     MOVE REQUIREMENT-LINE           TO NEXT-REPORT-LINE.
037900     PERFORM 9000-PRINT-REPORT-LINE.
038000*---------------------------------------------------------------*
038100 3000-CLOSE-FILES.
038200*---------------------------------------------------------------*
038300     CLOSE CHECKLIST-HDR-FILE
038400           CHECKLIST-ITEM-FILE
038500           PRINT-FILE.
038550     DISPLAY 'ITEMS SCANNED: ', WS-ITEMS-SCANNED-CT.
038600*---------------------------------------------------------------*
038700 8000-READ-ITEM-FILE.
038800*---------------------------------------------------------------*
038900     READ CHECKLIST-ITEM-FILE
038950         AT END MOVE 'Y'             TO END-OF-FILE-SW
038960             GO TO 8000-EXIT.
038970     ADD 1                           TO WS-ITEMS-SCANNED-CT.
038980 8000-EXIT.
038990     EXIT.
039100*---------------------------------------------------------------*
039200 9000-PRINT-REPORT-LINE.
039300*---------------------------------------------------------------*
039400     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
039500         PERFORM 9100-PRINT-HEADING-LINES.
039600     MOVE NEXT-REPORT-LINE           TO PRINT-LINE.
039700     PERFORM 9120-WRITE-PRINT-LINE.
039800*---------------------------------------------------------------*
039900 9100-PRINT-HEADING-LINES.
040000*---------------------------------------------------------------*
040100     MOVE PAGE-COUNT                 TO HL1-PAGE-NUM.
040200     MOVE HEADING-LINE-1             TO PRINT-LINE.
040300     PERFORM 9110-WRITE-TOP-OF-PAGE.
040400     ADD  1                          TO PAGE-COUNT.
040500     MOVE 1                          TO LINE-SPACEING.
040600     MOVE 1                          TO LINE-COUNT.
040700*---------------------------------------------------------------*
040800 9110-WRITE-TOP-OF-PAGE.
040900*---------------------------------------------------------------*
041000     WRITE PRINT-RECORD
041100         AFTER ADVANCING TOP-OF-FORM.
041200     MOVE SPACE                      TO PRINT-LINE.
041300*---------------------------------------------------------------*
041400 9120-WRITE-PRINT-LINE.
041500*---------------------------------------------------------------*
041600     WRITE PRINT-RECORD
041700         AFTER ADVANCING LINE-SPACEING.
041800     ADD LINE-SPACEING               TO LINE-COUNT.
041900     MOVE 1                          TO LINE-SPACEING.
042000     MOVE SPACE                      TO PRINT-LINE.
