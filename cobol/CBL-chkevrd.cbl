000100*****************************************************************
000200* Program name:    CHKEVRD
000300* Original author:  D. QUINTERO
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 07/14/88  D. QUINTERO    CREATED.  LOADS THE EVIDENCE TABLE FOR CC880714
000900*                          A SINGLE CHECKLIST ITEM SO CHKSTAT CAN
001000*                          FIND THE MAXIMUM CONFIDENCE ON FILE.
001100* 03/02/91  D. QUINTERO    ADDED EVD-LOOKUP-ITEM-ID PARAMETER --  CC910302
001200*                          SHOP WANTED ONE SUBPROGRAM CALL PER
001300*                          ITEM RATHER THAN A WHOLE-FILE LOAD.
001400* 11/19/93  R. FIELDS      FILE STATUS 35 (FILE NOT FOUND) NOW    CC931119
001500*                          TREATED AS "NO EVIDENCE YET", NOT AN
001600*                          ABEND -- NEW ITEMS HAVE NO EVIDENCE.
001700* 02/08/99  R. FIELDS      Y2K REVIEW.  NO DATE FIELDS IN THIS    CC990208
001800*                          PROGRAM, EVID-UPLOADED-AT IS CARRIED
001900*                          AS TEXT UNCHANGED.  NO CHANGE MADE.
002000* 05/23/02  T. OKONKWO     RAISED TABLE LIMIT FROM 49 TO 99 ROWS  CC020523
002100*                          PER ITEM, REQUEST #CC-4471.
002200* 10/02/07  T. OKONKWO     CLEANED UP COMMENT BLOCK FOR AUDIT.    CC071002
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    CHKEVRD.
002600 AUTHOR.        D. QUINTERO.
002700 INSTALLATION.  COMPLIANCE SYSTEMS GROUP.
002800 DATE-WRITTEN.  07/14/88.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100*===============================================================*
003200 ENVIRONMENT DIVISION.
003300*---------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*---------------------------------------------------------------*
003600 SOURCE-COMPUTER. IBM-3096.
003700 OBJECT-COMPUTER. IBM-3096.
003800 SPECIAL-NAMES.
003900     CLASS EVID-CONF-TEST  IS '0' THRU '9'
004000     UPSI-0 ON  STATUS IS EVID-FILE-TRACE-ON
004100     UPSI-0 OFF STATUS IS EVID-FILE-TRACE-OFF.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400*---------------------------------------------------------------*
004500 FILE-CONTROL.
004600     SELECT EVIDENCE-FILE ASSIGN TO CHKEVID
004700       ORGANIZATION IS LINE SEQUENTIAL
004800       FILE STATUS  IS EVIDENCE-FILE-STATUS.
004900*===============================================================*
005000 DATA DIVISION.
005100*---------------------------------------------------------------*
005200 FILE SECTION.
005300*---------------------------------------------------------------*
005400 FD  EVIDENCE-FILE
005500      DATA RECORD IS EVD-RECORD.
005600      COPY CHKEVD.
005700 01  EVD-RECORD-ALT REDEFINES EVD-RECORD.
005800     05  FILLER                  PIC X(110).
005900*---------------------------------------------------------------*
006000 WORKING-STORAGE SECTION.
006100*---------------------------------------------------------------*
006150 77  WS-ROWS-SCANNED-CT      PIC S9(05) COMP VALUE 0.
006200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006300     05  EVIDENCE-FILE-STATUS    PIC 99.
006400         88 EVIDENCE-FILE-OK            VALUE 00.
006500         88 EVIDENCE-FILE-NOT-FOUND     VALUE 35.
006600     05  EOF-SWITCH              PIC X.
006700         88 EOF                         VALUE 'Y'.
006800     05  WS-ROWS-READ            PIC S9(05) COMP VALUE 0.
006900     05  FILLER                 PIC X(03).
007000 01  EVIDENCE-FILE-STATUS-ALT
007050    REDEFINES WS-SWITCHES-SUBSCRIPTS-MISC.
007100     05  EVIDENCE-FILE-STATUS-X  PIC XX.
007200     05  FILLER                  PIC X(09).
007300*---------------------------------------------------------------*
007400 01  WS-ERROR-DISPLAY-LINE.
007500     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
007600     05  DL-ERROR-REASON         PIC X(07) VALUE SPACE.
007700     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
007800     05  DL-FILE-STATUS          PIC 99.
007900     05  FILLER  PIC X(05) VALUE ' *** '.
008000 01  WS-ERROR-LINE-ALT REDEFINES WS-ERROR-DISPLAY-LINE.
008100     05  FILLER                  PIC X(55).
008200*---------------------------------------------------------------*
008300 LINKAGE SECTION.
008400 COPY EVTBL.
008500*===============================================================*
008600 PROCEDURE DIVISION USING EVD-TABLE-SIZE, EVD-TABLE-INDEX,
008700     EVD-LOOKUP-ITEM-ID, EVD-TABLE.
008800*---------------------------------------------------------------*
008900 0000-MAIN-ROUTINE.
009000*---------------------------------------------------------------*
009100     MOVE 0                      TO EVD-TABLE-SIZE.
009200     PERFORM 1000-INITIALIZATION.
009300     IF EVIDENCE-FILE-OK
009400         PERFORM 2000-LOAD-ALL-ROWS.
009500     PERFORM 3000-CLOSE-FILES.
009550     DISPLAY 'EVIDENCE ROWS SCANNED: ', WS-ROWS-SCANNED-CT.
009600     GOBACK.
009700*---------------------------------------------------------------*
009800 1000-INITIALIZATION.
009900*---------------------------------------------------------------*
010000     OPEN INPUT EVIDENCE-FILE.
010100     IF NOT EVIDENCE-FILE-NOT-FOUND
010200         IF NOT EVIDENCE-FILE-OK
010300             MOVE 'OPEN'             TO DL-ERROR-REASON
010400             PERFORM 9900-INVALID-FILE-STATUS
010500         END-IF
010600     END-IF.
010700*---------------------------------------------------------------*
010800 2000-LOAD-ALL-ROWS.
010900*---------------------------------------------------------------*
011000     PERFORM 8000-READ-EVIDENCE-FILE THRU 8000-EXIT.
011100     PERFORM 2100-PROCESS-NEXT-EVIDENCE-ROW
011200         UNTIL EOF.
011300*---------------------------------------------------------------*
011400 2100-PROCESS-NEXT-EVIDENCE-ROW.
011500*---------------------------------------------------------------*
011600     IF  EVD-ITEM-ID EQUAL EVD-LOOKUP-ITEM-ID
011700         ADD 1                   TO EVD-TABLE-SIZE
011800         MOVE EVD-RECORD         TO TBL-EVIDENCE (EVD-TABLE-SIZE)
011900         ADD 1                   TO WS-ROWS-READ.
012000     PERFORM 8000-READ-EVIDENCE-FILE THRU 8000-EXIT.
012100*---------------------------------------------------------------*
012200 3000-CLOSE-FILES.
012300*---------------------------------------------------------------*
012400     IF EVIDENCE-FILE-OK
012500         CLOSE EVIDENCE-FILE.
012600*---------------------------------------------------------------*
012700 8000-READ-EVIDENCE-FILE.
012800*---------------------------------------------------------------*
012900     READ EVIDENCE-FILE
013000         AT END
013050             SET EOF TO TRUE
013060             GO TO 8000-EXIT.
013100     ADD 1                       TO WS-ROWS-SCANNED-CT.
013150 8000-EXIT.
013170     EXIT.
013200*---------------------------------------------------------------*
013300 9900-INVALID-FILE-STATUS.
013400*---------------------------------------------------------------*
013500     MOVE EVIDENCE-FILE-STATUS  TO DL-FILE-STATUS.
013600     DISPLAY WS-ERROR-DISPLAY-LINE.
