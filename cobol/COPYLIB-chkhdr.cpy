000100*------------------------------------------------------------*
000200*  CHKHDR  --  CHECKLIST-HEADER RECORD LAYOUT
000300*  ONE ROW IDENTIFYING THE CHECKLIST BEING ROLLED UP.
000400*  READ ONCE PER RUN BY CHKCOMP AND CHKGAP.
000500*------------------------------------------------------------*
000600 01  CHK-HEADER-RECORD.
000700     05  CHK-HDR-ID                     PIC X(30).
000800     05  CHK-HDR-NAME                   PIC X(60).
000900     05  CHK-HDR-DESCRIPTION            PIC X(100).
001000     05  FILLER                         PIC X(10).
