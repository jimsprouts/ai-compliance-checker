000100*****************************************************************
000200* Program name:    CHKSTAT
000300* Original author: D. QUINTERO
000400*
000500* Maintenence Log
000600* Date      Author        Maintenance Requirement
000700* --------- ------------  ---------------------------------------
000800* 07/14/88  D. QUINTERO    CREATED FOR THE COMPLIANCE CHECKLIST   CC880714
000900*                          PROJECT.  RECOMPUTES ONE ITEM'S STATUS
001000*                          FROM THE BEST EVIDENCE ON FILE AND
001100*                          REWRITES THE ITEM MASTER.
001200* 04/11/90  D. QUINTERO    SPLIT EVIDENCE LOOKUP OUT TO CHKEVRD   CC900411
001300*                          SO THE TABLE-LOAD CAN BE SHARED WITH
001400*                          FUTURE REPORT PROGRAMS.
001500* 09/30/93  R. FIELDS      ADDED THE "NO EVIDENCE AT ALL" SHORT   CC930930
001600*                          CIRCUIT -- STATUS GOES STRAIGHT TO
001700*                          PENDING, NO SUBPROGRAM CALL WASTED.
001800* 02/08/99  R. FIELDS      Y2K REVIEW.  NO DATE ARITHMETIC IN     CC990208
001900*                          THIS PROGRAM.  NO CHANGE MADE.
002000* 06/14/01  R. FIELDS      THRESHOLD COMPARES MUST BE STRICTLY    CC010614
002100*                          GREATER THAN -- AUDIT FINDING #A-118,
002200*                          0.700 EXACTLY WAS WRONGLY GRADING
002300*                          COMPLETED BEFORE THIS FIX.
002400* 05/23/02  T. OKONKWO     MONOTONIC RULE DOCUMENTED IN BANNER    CC020523
002500*                          ABOVE 2200-RECALCULATE-STATUS -- STATUS
002600*                          IS DRIVEN OFF THE MAX CONFIDENCE ONLY,
002700*                          NEVER COMPARED TO THE OLD STATUS.
002800* 10/02/07  T. OKONKWO     CLEANED UP COMMENT BLOCK FOR AUDIT.    CC071002
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    CHKSTAT.
003200 AUTHOR.        D. QUINTERO.
003300 INSTALLATION.  COMPLIANCE SYSTEMS GROUP.
003400 DATE-WRITTEN.  07/14/88.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3096.
004300 OBJECT-COMPUTER. IBM-3096.
004400 SPECIAL-NAMES.
004500     CLASS STATUS-LETTERS IS 'A' THRU 'Z'
004600     UPSI-0 ON  STATUS IS NEW-EVIDENCE-REQUESTED
004700     UPSI-0 OFF STATUS IS NO-NEW-EVIDENCE-REQUESTED.
004800*---------------------------------------------------------------*
004900 INPUT-OUTPUT SECTION.
005000*---------------------------------------------------------------*
005100 FILE-CONTROL.
005200     SELECT REQUEST-FILE ASSIGN TO CHKREQ
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS  IS REQUEST-FILE-STATUS.
005500     SELECT CHECKLIST-ITEM-FILE ASSIGN TO CHKITEM
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS  IS ITEM-FILE-STATUS.
005800     SELECT ITEM-OUT-FILE ASSIGN TO ITEMOUT
005900       ORGANIZATION IS LINE SEQUENTIAL
006000       FILE STATUS  IS ITEM-OUT-STATUS.
006100     SELECT EVIDENCE-IN-FILE ASSIGN TO CHKEVID
006200       ORGANIZATION IS LINE SEQUENTIAL
006300       FILE STATUS  IS EVID-IN-STATUS.
006400     SELECT EVID-OUT-FILE ASSIGN TO EVIDOUT
006500       ORGANIZATION IS LINE SEQUENTIAL
006600       FILE STATUS  IS EVID-OUT-STATUS.
006700*===============================================================*
006800 DATA DIVISION.
006900*---------------------------------------------------------------*
007000 FILE SECTION.
007100*---------------------------------------------------------------*
007200 FD  REQUEST-FILE
007300      DATA RECORD IS REQUEST-RECORD.
007400 01  REQUEST-RECORD.
007500     05  REQ-ITEM-ID                    PIC X(10).
007600     05  REQ-NEW-EVIDENCE-SW            PIC X(01).
007700         88  REQ-NEW-EVIDENCE-SUPPLIED        VALUE 'Y'.
007800     05  REQ-NEW-DOCUMENT-ID            PIC X(20).
007900     05  REQ-NEW-DOCUMENT-NAME          PIC X(40).
008000     05  REQ-NEW-CONFIDENCE             PIC 9V999.
008100     05  REQ-NEW-UPLOADED-AT            PIC X(20).
008200     05  FILLER                         PIC X(19).
008300*---------------------------------------------------------------*
008400 FD  CHECKLIST-ITEM-FILE
008500      DATA RECORD IS CHK-ITEM-RECORD.
008600      COPY CHKITEM.
008700 01  CHK-ITEM-RECORD-ALT REDEFINES CHK-ITEM-RECORD.
008800     05  FILLER                         PIC X(130).
008900*---------------------------------------------------------------*
009000 FD  ITEM-OUT-FILE
009100      DATA RECORD IS ITEM-OUT-RECORD.
009200 01  ITEM-OUT-RECORD                    PIC X(130).
009300*---------------------------------------------------------------*
009400 FD  EVIDENCE-IN-FILE
009500      DATA RECORD IS EVD-RECORD.
009600      COPY CHKEVD.
009700*---------------------------------------------------------------*
009800 FD  EVID-OUT-FILE
009900      DATA RECORD IS EVID-OUT-RECORD.
010000 01  EVID-OUT-RECORD                    PIC X(110).
010100*---------------------------------------------------------------*
010200 WORKING-STORAGE SECTION.
010300*---------------------------------------------------------------*
010350 77  WS-ITEMS-REWRITTEN-CT           PIC S9(05) COMP VALUE 0.
010400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
010500     05  REQUEST-FILE-STATUS     PIC 99.
010600         88 REQUEST-FILE-OK             VALUE 00.
010700     05  ITEM-FILE-STATUS        PIC 99.
010800         88 ITEM-FILE-OK                VALUE 00.
010900     05  ITEM-OUT-STATUS         PIC 99.
011000         88 ITEM-OUT-OK                 VALUE 00.
011100     05  EVID-IN-STATUS          PIC 99.
011200         88 EVID-IN-OK                  VALUE 00.
011300         88 EVID-IN-NOT-FOUND           VALUE 35.
011400     05  EVID-OUT-STATUS         PIC 99.
011500         88 EVID-OUT-OK                 VALUE 00.
011600     05  END-OF-FILE-SW          PIC X.
011700         88 END-OF-FILE                 VALUE 'Y'.
011800     05  EVID-EOF-SW             PIC X.
011900         88 EVID-EOF                    VALUE 'Y'.
012000     05  FILLER                  PIC X(04).
012100*---------------------------------------------------------------*
012200 01  WS-RESULT-FIELDS.
012300     05  WS-MAX-CONFIDENCE       PIC 9V999 COMP-3 VALUE 0.
012400     05  WS-TABLE-SUB            PIC S9(03) COMP VALUE 0.
012500     05  WS-NEW-STATUS           PIC X(09) VALUE SPACE.
012600     05  FILLER                  PIC X(06).
012700 01  WS-RESULT-FIELDS-ALT REDEFINES WS-RESULT-FIELDS.
012800     05  FILLER                  PIC X(02).
012900     05  WS-STATUS-CHAR-VIEW     PIC X(09).
013000     05  FILLER                  PIC X(06).
013100*---------------------------------------------------------------*
013200 01  WS-ERROR-DISPLAY-LINE.
013300     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
013400     05  DL-ERROR-REASON         PIC X(07) VALUE SPACE.
013500     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
013600     05  DL-FILE-STATUS          PIC 99.
013700     05  FILLER  PIC X(05) VALUE ' *** '.
013800 01  WS-ERROR-LINE-ALT REDEFINES WS-ERROR-DISPLAY-LINE.
013900     05  FILLER                  PIC X(55).
014000*---------------------------------------------------------------*
014100 LINKAGE SECTION.
014200 COPY EVTBL.
014300*===============================================================*
014400 PROCEDURE DIVISION.
014500*---------------------------------------------------------------*
014600 0000-MAIN-PROCESSING.
014700*---------------------------------------------------------------*
014800     PERFORM 1000-OPEN-FILES.
014900     PERFORM 1200-LOAD-EVIDENCE.
015000     PERFORM 2000-DETERMINE-MAXIMUM.
015100     PERFORM 2200-RECALCULATE-STATUS.
015200     PERFORM 8000-READ-ITEM-FILE THRU 8000-EXIT.
015300     PERFORM 2600-PROCESS-ITEM-FILE
015400         UNTIL END-OF-FILE.
015500     PERFORM 4000-COPY-EVIDENCE-FILE.
015600     PERFORM 5000-CLOSE-FILES.
015700     GOBACK.
015800*---------------------------------------------------------------*
015900 1000-OPEN-FILES.
016000*---------------------------------------------------------------*
016100     OPEN INPUT  REQUEST-FILE
016200                 CHECKLIST-ITEM-FILE
016300          OUTPUT ITEM-OUT-FILE
016400                 EVID-OUT-FILE.
016500     IF NOT REQUEST-FILE-OK
016600         MOVE 'OPEN-RQ'             TO DL-ERROR-REASON
016700         MOVE REQUEST-FILE-STATUS   TO DL-FILE-STATUS
016800         PERFORM 9900-INVALID-FILE-STATUS.
016900     READ REQUEST-FILE
017000         AT END
017100             MOVE SPACE              TO REQ-ITEM-ID.
017200*---------------------------------------------------------------*
017300 1200-LOAD-EVIDENCE.
017400*---------------------------------------------------------------*
017500     MOVE REQ-ITEM-ID                TO EVD-LOOKUP-ITEM-ID.
017600     CALL 'CHKEVRD' USING EVD-TABLE-SIZE, EVD-TABLE-INDEX,
017700         EVD-LOOKUP-ITEM-ID, EVD-TABLE.
017800     IF  REQ-NEW-EVIDENCE-SUPPLIED
017900         ADD 1                        TO EVD-TABLE-SIZE
018000         MOVE REQ-ITEM-ID             TO
018100             EVD-ITEM-ID (EVD-TABLE-SIZE)
018200         MOVE REQ-NEW-DOCUMENT-ID     TO
018300             EVD-DOCUMENT-ID (EVD-TABLE-SIZE)
018400         MOVE REQ-NEW-DOCUMENT-NAME   TO
018500             EVD-DOCUMENT-NAME (EVD-TABLE-SIZE)
018600         MOVE REQ-NEW-CONFIDENCE      TO
018700             EVD-CONFIDENCE (EVD-TABLE-SIZE)
018800         MOVE REQ-NEW-UPLOADED-AT     TO
018900             EVD-UPLOADED-AT (EVD-TABLE-SIZE).
019000*---------------------------------------------------------------*
019100 2000-DETERMINE-MAXIMUM.
019200*---------------------------------------------------------------*
019300     MOVE 0                          TO WS-MAX-CONFIDENCE.
019400     IF  EVD-TABLE-SIZE GREATER THAN ZERO
019500         PERFORM 2100-FIND-MAXIMUM
019600             VARYING WS-TABLE-SUB FROM 1 BY 1
019700             UNTIL WS-TABLE-SUB GREATER THAN EVD-TABLE-SIZE.
019800*---------------------------------------------------------------*
019900 2100-FIND-MAXIMUM.
020000*---------------------------------------------------------------*
020100     IF  EVD-CONFIDENCE (WS-TABLE-SUB) GREATER THAN
020200             WS-MAX-CONFIDENCE
020300         MOVE EVD-CONFIDENCE (WS-TABLE-SUB) TO WS-MAX-CONFIDENCE.
020400*---------------------------------------------------------------*
020500 2200-RECALCULATE-STATUS.
020600*---------------------------------------------------------------*
020700*    STATUS IS DRIVEN STRICTLY OFF THE MAXIMUM CONFIDENCE ON
020800*    FILE -- NEVER COMPARED TO THE ITEM'S OLD STATUS -- SO THE
020900*    GRADE CAN NEVER GO BACKWARDS ONCE STRONG EVIDENCE LANDS.
021000     EVALUATE TRUE
021100         WHEN EVD-TABLE-SIZE EQUAL ZERO
021200             MOVE 'PENDING  '         TO WS-NEW-STATUS
021300         WHEN WS-MAX-CONFIDENCE GREATER THAN 0.700
021400             MOVE 'COMPLETED'        TO WS-NEW-STATUS
021500         WHEN WS-MAX-CONFIDENCE GREATER THAN 0.300
021600             MOVE 'PARTIAL  '        TO WS-NEW-STATUS
021700         WHEN OTHER
021800             MOVE 'PENDING  '        TO WS-NEW-STATUS
021900     END-EVALUATE.
022000*---------------------------------------------------------------*
022100 2600-PROCESS-ITEM-FILE.
022200*---------------------------------------------------------------*
022300     IF  CHK-ITEM-ID EQUAL REQ-ITEM-ID
022400         MOVE WS-NEW-STATUS          TO CHK-ITEM-STATUS
022500         MOVE EVD-TABLE-SIZE         TO CHK-ITEM-EVID-COUNT.
022600     MOVE CHK-ITEM-RECORD-ALT        TO ITEM-OUT-RECORD.
022700     WRITE ITEM-OUT-RECORD.
022750     ADD 1                           TO WS-ITEMS-REWRITTEN-CT.
022800     PERFORM 8000-READ-ITEM-FILE THRU 8000-EXIT.
022900*---------------------------------------------------------------*
023000 4000-COPY-EVIDENCE-FILE.
023100*---------------------------------------------------------------*
023200     OPEN INPUT EVIDENCE-IN-FILE.
023300     IF  EVID-IN-NOT-FOUND
023400         CONTINUE
023500     ELSE
023600         IF NOT EVID-IN-OK
023700             MOVE 'OPEN-EV'          TO DL-ERROR-REASON
023800             MOVE EVID-IN-STATUS     TO DL-FILE-STATUS
023900             PERFORM 9900-INVALID-FILE-STATUS
024000         ELSE
024100             PERFORM 8200-READ-EVIDENCE-IN-FILE
024200             PERFORM 4100-COPY-ONE-EVIDENCE-ROW
024300                 UNTIL EVID-EOF
024400             CLOSE EVIDENCE-IN-FILE
024500         END-IF
024600     END-IF.
024700     IF  REQ-NEW-EVIDENCE-SUPPLIED
024800         MOVE REQ-ITEM-ID             TO EVD-ITEM-ID
024900         MOVE REQ-NEW-DOCUMENT-ID     TO EVD-DOCUMENT-ID
025000         MOVE REQ-NEW-DOCUMENT-NAME   TO EVD-DOCUMENT-NAME
025100         MOVE REQ-NEW-CONFIDENCE      TO EVD-CONFIDENCE
025200         MOVE REQ-NEW-UPLOADED-AT     TO EVD-UPLOADED-AT
025300         MOVE EVD-RECORD              TO EVID-OUT-RECORD
025400         WRITE EVID-OUT-RECORD.
025500*---------------------------------------------------------------*
025600 4100-COPY-ONE-EVIDENCE-ROW.
025700*---------------------------------------------------------------*
025800     MOVE EVD-RECORD                 TO EVID-OUT-RECORD.
025900     WRITE EVID-OUT-RECORD.
026000     PERFORM 8200-READ-EVIDENCE-IN-FILE.
026100*---------------------------------------------------------------*
026200 5000-CLOSE-FILES.
026300*---------------------------------------------------------------*
026400     CLOSE REQUEST-FILE
026500           CHECKLIST-ITEM-FILE
026600           ITEM-OUT-FILE
026700           EVID-OUT-FILE.
026750     DISPLAY 'ITEMS REWRITTEN: ', WS-ITEMS-REWRITTEN-CT.
026800*---------------------------------------------------------------*
026900 8000-READ-ITEM-FILE.
027000*---------------------------------------------------------------*
027100     READ CHECKLIST-ITEM-FILE
027200         AT END
027250             SET END-OF-FILE TO TRUE
027260             GO TO 8000-EXIT.
027300     CONTINUE.
027350 8000-EXIT.
027360     EXIT.
027400*---------------------------------------------------------------*
027500 8200-READ-EVIDENCE-IN-FILE.
027600*---------------------------------------------------------------*
027700     READ EVIDENCE-IN-FILE
027800         AT END
027900             SET EVID-EOF TO TRUE.
028000*---------------------------------------------------------------*
028100 9900-INVALID-FILE-STATUS.
028200*---------------------------------------------------------------*
028300     DISPLAY WS-ERROR-DISPLAY-LINE.
