000100*===============================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CHKGAP.
000400 AUTHOR.        ED ACKERMAN.
000500 INSTALLATION.  COMPLIANCE SYSTEMS GROUP.
000600 DATE-WRITTEN.  02/14/91.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100* DATE      BY        DESCRIPTION
001200* --------  --------  -----------------------------------------
001300* 02/14/91  EDA       CREATED.  LISTS EVERY NON-COMPLETE ITEM     CC910214
001400*                     WITH A ONE-WORD REASON.
001500* 09/30/94  R. FIELDS ADDED THE CRITICAL-GAPS TRAILING LIST --    CC940930
001600*                     AUDIT COMMITTEE WANTED ACCESS CONTROL AND
001700*                     DATA PROTECTION PENDING ITEMS CALLED OUT.
001800* 02/08/99  R. FIELDS Y2K REVIEW.  RUN DATE FROM FUNCTION         CC990208
001900*                     CURRENT-DATE, FOUR-DIGIT YEAR ALREADY.
002000*                     NO CHANGE MADE.
002100* 05/23/02  T. OKONKWO  RECOMMENDATIONS NOW SUPPRESSED WHEN NO    CC020523
002200*                     GAPS FOUND, REQUEST #CC-5108 -- OLD
002300*                     VERSION PRINTED THEM EVERY RUN.
002400* 10/02/07  T. OKONKWO  CLEANED UP COMMENT BLOCK FOR AUDIT.       CC071002
002500*-----------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER.  IBM-3096.
002900 OBJECT-COMPUTER.  IBM-3096.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS STATUS-LETTERS IS 'A' THRU 'Z'
003300     UPSI-0 ON  STATUS IS CRITICAL-GAPS-FOUND
003400     UPSI-0 OFF STATUS IS NO-CRITICAL-GAPS.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CHECKLIST-HDR-FILE  ASSIGN TO CHKHDR
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS  IS HDR-FILE-STATUS.
004000     SELECT CHECKLIST-ITEM-FILE ASSIGN TO CHKITEM
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS  IS ITEM-FILE-STATUS.
004300     SELECT PRINT-FILE          ASSIGN TO GAPRPT
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS  IS PRINT-FILE-STATUS.
004600*===============================================================*
004700 DATA DIVISION.
004800*---------------------------------------------------------------*
004900 FILE SECTION.
005000 FD  CHECKLIST-HDR-FILE
005100         DATA RECORD IS CHK-HEADER-RECORD.
005200         COPY CHKHDR.
005300 01  CHK-HEADER-RECORD-ALT REDEFINES CHK-HEADER-RECORD.
005400     05  FILLER                     PIC X(200).
005500*---------------------------------------------------------------*
005600 FD  CHECKLIST-ITEM-FILE
005700         DATA RECORD IS CHK-ITEM-RECORD.
005800         COPY CHKITEM.
005900 01  CHK-ITEM-RECORD-ALT REDEFINES CHK-ITEM-RECORD.
006000     05  FILLER                     PIC X(130).
006100*---------------------------------------------------------------*
006200 FD  PRINT-FILE
006300         RECORDING MODE F.
006400 01  PRINT-RECORD.
006500*    05  CC                         PIC X(01).
006600     05  PRINT-LINE                 PIC X(132).
006700*---------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006850*---------------------------------------------------------------*
006860 77  WS-ITEMS-SCANNED-CT         PIC S9(05) COMP VALUE 0.
006900*---------------------------------------------------------------*
007000 01   REPORT-LINES.
007100     05  NEXT-REPORT-LINE           PIC X(132) VALUE SPACE.
007200*---------------------------------------------------------------*
007300     05  HEADING-LINE-1.
007400         10  FILLER       PIC X(10) VALUE 'CHECKLIST:'.
007500         10  HL1-CHK-ID   PIC X(30).
007600         10  FILLER       PIC X(11) VALUE ' GENERATED '.
007700         10  HL1-MONTH    PIC XX.
007800         10  FILLER       PIC X VALUE '/'.
007900         10  HL1-DAY      PIC XX.
008000         10  FILLER       PIC X VALUE '/'.
008100         10  HL1-YEAR     PIC XXXX.
008200         10  FILLER       PIC X(06) VALUE '  PG: '.
008300         10  HL1-PAGE-NUM PIC ZZ9.
008400         10  FILLER       PIC X(65) VALUE SPACE.
008500*---------------------------------------------------------------*
008600     05  HEADING-LINE-2.
008700         10  FILLER       PIC X(11) VALUE 'REQUIREMENT'.
008800         10  FILLER       PIC X(01) VALUE SPACE.
008900         10  FILLER       PIC X(08) VALUE 'CATEGORY'.
009000         10  FILLER       PIC X(14) VALUE SPACE.
009100         10  FILLER       PIC X(06) VALUE 'STATUS'.
009200         10  FILLER       PIC X(05) VALUE SPACE.
009300         10  FILLER       PIC X(06) VALUE 'REASON'.
009400         10  FILLER       PIC X(81) VALUE SPACE.
009500*---------------------------------------------------------------*
009600     05  GAP-DETAIL-LINE.
009700         10  GL-ITEM-ID   PIC X(10).
009800         10  FILLER       PIC X(02) VALUE SPACE.
009900         10  GL-CATEGORY  PIC X(20).
010000         10  FILLER       PIC X(02) VALUE SPACE.
010100         10  GL-STATUS    PIC X(09).
010200         10  FILLER       PIC X(02) VALUE SPACE.
010300         10  GL-REASON    PIC X(24).
010400         10  FILLER       PIC X(63) VALUE SPACE.
010500*---------------------------------------------------------------*
010600     05  SECTION-HEADING-LINE.
010700         10  FILLER       PIC X(40) VALUE SPACE.
010800         10  SH-TEXT      PIC X(30).
010900         10  FILLER       PIC X(62) VALUE SPACE.
011000*---------------------------------------------------------------*
011100     05  CRITICAL-GAP-LINE.
011200         10  FILLER       PIC X(02) VALUE SPACE.
011300         10  CG-ITEM-ID   PIC X(10).
011400         10  FILLER       PIC X(02) VALUE ': '.
011500         10  CG-TEXT      PIC X(80).
011600         10  FILLER       PIC X(38) VALUE SPACE.
011700*---------------------------------------------------------------*
011800     05  RECOMMENDATION-LINE.
011900         10  FILLER       PIC X(02) VALUE SPACE.
012000         10  RC-TEXT      PIC X(60).
012100         10  FILLER       PIC X(70) VALUE SPACE.
012200 COPY RPTCTL.
012300*---------------------------------------------------------------*
012400 01  SWITCHES-MISC-FIELDS.
012500     05  HDR-FILE-STATUS      PIC X(02).
012600         88  HDR-FILE-OK                  VALUE '00'.
012700     05  ITEM-FILE-STATUS     PIC X(02).
012800         88  ITEM-FILE-OK                 VALUE '00'.
012900     05  PRINT-FILE-STATUS    PIC X(02).
013000         88  PRINT-FILE-OK                VALUE '00'.
013100     05  END-OF-FILE-SW       PIC X(01)   VALUE 'N'.
013200         88  END-OF-FILE                  VALUE 'Y'.
013300     05  FILLER               PIC X(03).
013400*---------------------------------------------------------------*
013500 01  GAP-COUNT-FIELDS.
013600     05  WS-GAP-COUNT         PIC 9(04) COMP VALUE 0.
013700     05  WS-GAP-REASON        PIC X(24) VALUE SPACE.
013800     05  FILLER               PIC X(04).
013900 01  GAP-COUNT-FIELDS-ALT REDEFINES GAP-COUNT-FIELDS.
014000     05  FILLER               PIC X(02).
014100     05  WS-GAP-COUNT-X       PIC X(28).
014200     05  FILLER               PIC X(04).
014300*---------------------------------------------------------------*
014400 01  CRITICAL-GAP-FIELDS.
014500     05  CRIT-GAP-LIST-SIZE   PIC S9(03) COMP VALUE 0.
014600     05  CRIT-GAP-LIST OCCURS 1 TO 099 TIMES
014700             DEPENDING ON CRIT-GAP-LIST-SIZE
014800             INDEXED BY CRIT-GAP-INDEX.
014900         10  CGL-ITEM-ID      PIC X(10).
015000         10  CGL-REQUIREMENT  PIC X(80).
015100*===============================================================*
015200 PROCEDURE DIVISION.
015300*---------------------------------------------------------------*
015400 0000-MAIN-PROCESSING.
015500*---------------------------------------------------------------*
015600     PERFORM 1000-OPEN-FILES.
015700     PERFORM 8000-READ-ITEM-FILE THRU 8000-EXIT.
015800     PERFORM 2000-PROCESS-ITEM-FILE
015900         UNTIL END-OF-FILE.
016000     PERFORM 2600-PRINT-RECOMMENDATIONS.
016100     PERFORM 3000-CLOSE-FILES.
016200     GOBACK.
016300*---------------------------------------------------------------*
016400 1000-OPEN-FILES.
016500*---------------------------------------------------------------*
016600     OPEN INPUT  CHECKLIST-HDR-FILE
016700                 CHECKLIST-ITEM-FILE
016800          OUTPUT PRINT-FILE.
016900     READ CHECKLIST-HDR-FILE
017000         AT END MOVE SPACE          TO CHK-HEADER-RECORD.
017100     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE-DATA.
017200     MOVE WS-CURRENT-MONTH           TO HL1-MONTH.
017300     MOVE WS-CURRENT-DAY              TO HL1-DAY.
017400     MOVE WS-CURRENT-YEAR             TO HL1-YEAR.
017500     MOVE CHK-HDR-ID                  TO HL1-CHK-ID.
017600*---------------------------------------------------------------*
017700 2000-PROCESS-ITEM-FILE.
017800*---------------------------------------------------------------*
017900     IF  NOT CHK-ITEM-COMPLETED
018000         ADD 1                       TO WS-GAP-COUNT
018100         IF  CHK-ITEM-EVID-COUNT EQUAL ZERO
018200             MOVE 'No evidence provided   ' TO WS-GAP-REASON
018300         ELSE
018400             MOVE 'Incomplete evidence     ' TO WS-GAP-REASON
018500         END-IF
018600         MOVE CHK-ITEM-ID            TO GL-ITEM-ID
018700         MOVE CHK-ITEM-CATEGORY      TO GL-CATEGORY
018800         MOVE CHK-ITEM-STATUS        TO GL-STATUS
018900         MOVE WS-GAP-REASON          TO GL-REASON
019000         MOVE GAP-DETAIL-LINE        TO NEXT-REPORT-LINE
019100         PERFORM 9000-PRINT-REPORT-LINE
019200         IF  CHK-ITEM-PENDING
019300             IF  CHK-CAT-ACCESS-CONTROL OR CHK-CAT-DATA-PROTECTION
019400                 PERFORM 2200-APPEND-CRITICAL-GAP
019500             END-IF
019600         END-IF
019700     END-IF.
019800     PERFORM 8000-READ-ITEM-FILE THRU 8000-EXIT.
019900*---------------------------------------------------------------*
020000 2200-APPEND-CRITICAL-GAP.
020100*---------------------------------------------------------------*
020200     ADD 1                           TO CRIT-GAP-LIST-SIZE.
020300     MOVE CHK-ITEM-ID                TO
020400         CGL-ITEM-ID (CRIT-GAP-LIST-SIZE).
020500     MOVE CHK-ITEM-REQUIREMENT       TO
020600         CGL-REQUIREMENT (CRIT-GAP-LIST-SIZE).
020700*---------------------------------------------------------------*
020800 2600-PRINT-RECOMMENDATIONS.
020900*---------------------------------------------------------------*
021000     MOVE 'CRITICAL GAPS'            TO SH-TEXT.
021100     MOVE SECTION-HEADING-LINE       TO NEXT-REPORT-LINE.
021200     PERFORM 9000-PRINT-REPORT-LINE.
021300     PERFORM 2620-PRINT-CRITICAL-GAP
021400         VARYING CRIT-GAP-INDEX FROM 1 BY 1
021500         UNTIL CRIT-GAP-INDEX GREATER THAN CRIT-GAP-LIST-SIZE.
021600     MOVE 'RECOMMENDATIONS'          TO SH-TEXT.
021700     MOVE SECTION-HEADING-LINE       TO NEXT-REPORT-LINE.
021800     PERFORM 9000-PRINT-REPORT-LINE.
021900     IF  WS-GAP-COUNT GREATER THAN ZERO
022000         MOVE 'Upload evidence documents for pending requirements'
022100                                      TO RC-TEXT
022200         MOVE RECOMMENDATION-LINE     TO NEXT-REPORT-LINE
022300         PERFORM 9000-PRINT-REPORT-LINE
022400         MOVE 'Review and complete partially covered requirements'
022500                                      TO RC-TEXT
022600         MOVE RECOMMENDATION-LINE     TO NEXT-REPORT-LINE
022700         PERFORM 9000-PRINT-REPORT-LINE
022800         STRING 'Focus on critical gaps in Access Control and '
022850                'Data Protection first' DELIMITED BY SIZE
022875                INTO RC-TEXT
023100         MOVE RECOMMENDATION-LINE     TO NEXT-REPORT-LINE
023200         PERFORM 9000-PRINT-REPORT-LINE
023300     END-IF.
023400*---------------------------------------------------------------*
023500 2620-PRINT-CRITICAL-GAP.
023600*---------------------------------------------------------------*
023700     MOVE CGL-ITEM-ID (CRIT-GAP-INDEX)    TO CG-ITEM-ID.
023800     MOVE CGL-REQUIREMENT (CRIT-GAP-INDEX) TO CG-TEXT.
023900     MOVE CRITICAL-GAP-LINE           TO NEXT-REPORT-LINE.
024000     PERFORM 9000-PRINT-REPORT-LINE.
024100*---------------------------------------------------------------*
024200 3000-CLOSE-FILES.
024300*---------------------------------------------------------------*
024400     CLOSE CHECKLIST-HDR-FILE
024500           CHECKLIST-ITEM-FILE
024600           PRINT-FILE.
024650     DISPLAY 'ITEMS SCANNED: ', WS-ITEMS-SCANNED-CT.
024700*---------------------------------------------------------------*
024800 8000-READ-ITEM-FILE.
024900*---------------------------------------------------------------*
025000     READ CHECKLIST-ITEM-FILE
025050         AT END MOVE 'Y'             TO END-OF-FILE-SW
025060             GO TO 8000-EXIT.
025070     ADD 1                           TO WS-ITEMS-SCANNED-CT.
025080 8000-EXIT.
025090     EXIT.
025200*---------------------------------------------------------------*
025300 9000-PRINT-REPORT-LINE.
025400*---------------------------------------------------------------*
025500     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
025600         PERFORM 9100-PRINT-HEADING-LINES.
025700     MOVE NEXT-REPORT-LINE           TO PRINT-LINE.
025800     PERFORM 9120-WRITE-PRINT-LINE.
025900*---------------------------------------------------------------*
026000 9100-PRINT-HEADING-LINES.
026100*---------------------------------------------------------------*
026200     MOVE PAGE-COUNT                 TO HL1-PAGE-NUM.
026300     MOVE HEADING-LINE-1             TO PRINT-LINE.
026400     PERFORM 9110-WRITE-TOP-OF-PAGE.
026500     MOVE 1                          TO LINE-SPACEING.
026600     MOVE HEADING-LINE-2             TO PRINT-LINE.
026700     PERFORM 9120-WRITE-PRINT-LINE.
026800     ADD  1                          TO PAGE-COUNT.
026900     MOVE 1                          TO LINE-COUNT.
027000*---------------------------------------------------------------*
027100 9110-WRITE-TOP-OF-PAGE.
027200*---------------------------------------------------------------*
027300     WRITE PRINT-RECORD
027400         AFTER ADVANCING TOP-OF-FORM.
027500     MOVE SPACE                      TO PRINT-LINE.
027600*---------------------------------------------------------------*
027700 9120-WRITE-PRINT-LINE.
027800*---------------------------------------------------------------*
027900     WRITE PRINT-RECORD
028000         AFTER ADVANCING LINE-SPACEING.
028100     ADD LINE-SPACEING               TO LINE-COUNT.
028200     MOVE 1                          TO LINE-SPACEING.
028300     MOVE SPACE                      TO PRINT-LINE.
