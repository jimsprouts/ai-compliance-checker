000100*===============================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CHKPROG.
000400 AUTHOR.        ED ACKERMAN.
000500 INSTALLATION.  COMPLIANCE SYSTEMS GROUP.
000600 DATE-WRITTEN.  03/12/90.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100* DATE      BY        DESCRIPTION
001200* --------  --------  -----------------------------------------
001300* 03/12/90  EDA       CREATED.  COUNTS ITEMS BY STATUS AND        CC900312
001400*                     COMPUTES ONE CHECKLIST'S COMPLETION PCT.
001500* 08/22/92  EDA       ADDED PARTIAL-ITEMS COUNTER -- ORIGINAL     CC920822
001600*                     CUT ONLY TRACKED COMPLETE/INCOMPLETE.
001700* 01/09/97  M. VEGA   COMPLETION PCT NOW ROUNDED TO TWO PLACES    CC970109
001800*                     PER FINANCE REQUEST -- OLD VERSION JUST
001900*                     TRUNCATED, CUSTOMERS COMPLAINED.
002000* 02/08/99  M. VEGA   Y2K REVIEW.  NO DATE FIELDS PROCESSED BY    CC990208
002100*                     THIS PROGRAM.  NO CHANGE MADE.
002200* 05/23/02  T. OKONKWO  ZERO-ITEM CHECKLIST NOW FORCES PCT TO     CC020523
002300*                     ZERO INSTEAD OF ABENDING ON DIVIDE.
002400* 10/02/07  T. OKONKWO  CLEANED UP COMMENT BLOCK FOR AUDIT.       CC071002
002500*-----------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER.  IBM-3096.
002900 OBJECT-COMPUTER.  IBM-3096.
003000 SPECIAL-NAMES.
003100     CLASS NUMERIC-PCT-TEST IS '0' THRU '9'
003200     UPSI-0 ON  STATUS IS FORCE-ZERO-TOTAL
003300     UPSI-0 OFF STATUS IS NORMAL-TOTAL.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CHECKLIST-ITEM-FILE ASSIGN TO CHKITEM
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS  IS ITEM-FILE-STATUS.
003900     SELECT PROGRESS-OUT-FILE ASSIGN TO PROGOUT
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS  IS PROGRESS-OUT-STATUS.
004200*===============================================================*
004300 DATA DIVISION.
004400*---------------------------------------------------------------*
004500 FILE SECTION.
004600 FD  CHECKLIST-ITEM-FILE
004700         DATA RECORD IS CHK-ITEM-RECORD.
004800         COPY CHKITEM.
004900 01  CHK-ITEM-RECORD-ALT REDEFINES CHK-ITEM-RECORD.
005000     05  FILLER                      PIC X(130).
005100*---------------------------------------------------------------*
005200 FD  PROGRESS-OUT-FILE
005300         DATA RECORD IS PROGRESS-RESULT.
005400 01  PROGRESS-RESULT.
005500     05  PR-CHECKLIST-ID             PIC X(30).
005600     05  PR-TOTAL-ITEMS              PIC 9(04).
005700     05  PR-COMPLETED-ITEMS          PIC 9(04).
005800     05  PR-PARTIAL-ITEMS            PIC 9(04).
005900     05  PR-PENDING-ITEMS            PIC 9(04).
006000     05  PR-COMPLETION-PCT           PIC 9(03)V99 COMP-3.
006100     05  FILLER                      PIC X(10).
006200*---------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400*---------------------------------------------------------------*
006450 77  WS-ITEMS-SCANNED-CT         PIC S9(05) COMP VALUE 0.
006500 01   SWITCHES-MISC-FIELDS.
006600     05  ITEM-FILE-STATUS            PIC X(02).
006700         88  ITEM-FILE-OK                       VALUE '00'.
006800     05  PROGRESS-OUT-STATUS         PIC X(02).
006900         88  PROGRESS-OUT-OK                    VALUE '00'.
007000     05  END-OF-FILE-SW              PIC X(01)   VALUE 'N'.
007100         88  END-OF-FILE                         VALUE 'Y'.
007200     05  FILLER                      PIC X(03).
007300*---------------------------------------------------------------*
007400 01  WS-RUN-CHECKLIST-ID            PIC X(30) VALUE SPACE.
007500*---------------------------------------------------------------*
007600 01  TOTAL-ACCUMULATORS.
007700     05  TA-TOTAL-ITEMS              PIC 9(04) COMP VALUE 0.
007800     05  TA-COMPLETED-ITEMS          PIC 9(04) COMP VALUE 0.
007900     05  TA-PARTIAL-ITEMS            PIC 9(04) COMP VALUE 0.
008000     05  TA-PENDING-ITEMS            PIC 9(04) COMP VALUE 0.
008100     05  FILLER                      PIC X(04).
008200 01  TOTAL-ACCUMULATORS-ALT REDEFINES TOTAL-ACCUMULATORS.
008300     05  TA-BYTES                    PIC X(12).
008400     05  FILLER                      PIC X(04).
008500*---------------------------------------------------------------*
008600 01  WS-PERCENT-WORK.
008700     05  WS-PCT-NUMERATOR            PIC S9(08) COMP VALUE 0.
008800     05  WS-PCT-RESULT               PIC 9(03)V99 COMP-3.
008900     05  FILLER                      PIC X(04).
009000 01  WS-PERCENT-WORK-ALT REDEFINES WS-PERCENT-WORK.
009100     05  FILLER                      PIC X(04).
009200     05  WS-PCT-RESULT-X             PIC X(03).
009300     05  FILLER                      PIC X(04).
009400*===============================================================*
009500 PROCEDURE DIVISION.
009600*---------------------------------------------------------------*
009700 0000-MAIN-PROCESSING.
009800*---------------------------------------------------------------*
009900     PERFORM 1000-OPEN-FILES.
010000     PERFORM 8000-READ-ITEM-FILE THRU 8000-EXIT.
010100     PERFORM 2000-PROCESS-ITEM-FILE
010200         UNTIL END-OF-FILE.
010300     PERFORM 3400-CALCULATE-PERCENT.
010400     PERFORM 3600-WRITE-RESULT.
010500     PERFORM 3000-CLOSE-FILES.
010600     GOBACK.
010700*---------------------------------------------------------------*
010800 1000-OPEN-FILES.
010900*---------------------------------------------------------------*
011000     OPEN INPUT  CHECKLIST-ITEM-FILE
011100          OUTPUT PROGRESS-OUT-FILE.
011200     ACCEPT WS-RUN-CHECKLIST-ID.
011300*---------------------------------------------------------------*
011400 2000-PROCESS-ITEM-FILE.
011500*---------------------------------------------------------------*
011600     ADD  1                          TO TA-TOTAL-ITEMS.
011700     EVALUATE TRUE
011800         WHEN CHK-ITEM-COMPLETED
011900             ADD 1                   TO TA-COMPLETED-ITEMS
012000         WHEN CHK-ITEM-PARTIAL
012100             ADD 1                   TO TA-PARTIAL-ITEMS
012200         WHEN OTHER
012300             ADD 1                   TO TA-PENDING-ITEMS
012400     END-EVALUATE.
012500     PERFORM 8000-READ-ITEM-FILE THRU 8000-EXIT.
012600*---------------------------------------------------------------*
012700 3400-CALCULATE-PERCENT.
012800*---------------------------------------------------------------*
012900     IF  TA-TOTAL-ITEMS GREATER THAN ZERO
012950         MULTIPLY TA-COMPLETED-ITEMS BY 100
012960             GIVING WS-PCT-NUMERATOR
013000         DIVIDE WS-PCT-NUMERATOR BY TA-TOTAL-ITEMS
013100             GIVING WS-PCT-RESULT ROUNDED
013200     ELSE
013300         MOVE ZERO                   TO WS-PCT-RESULT.
013400*---------------------------------------------------------------*
013500 3600-WRITE-RESULT.
013600*---------------------------------------------------------------*
013700     MOVE WS-RUN-CHECKLIST-ID        TO PR-CHECKLIST-ID.
013800     MOVE TA-TOTAL-ITEMS              TO PR-TOTAL-ITEMS.
013900     MOVE TA-COMPLETED-ITEMS          TO PR-COMPLETED-ITEMS.
014000     MOVE TA-PARTIAL-ITEMS            TO PR-PARTIAL-ITEMS.
014100     MOVE TA-PENDING-ITEMS            TO PR-PENDING-ITEMS.
014200     MOVE WS-PCT-RESULT                TO PR-COMPLETION-PCT.
014300     WRITE PROGRESS-RESULT.
014400*---------------------------------------------------------------*
014500 3000-CLOSE-FILES.
014600*---------------------------------------------------------------*
014700     CLOSE CHECKLIST-ITEM-FILE
014800           PROGRESS-OUT-FILE.
014850     DISPLAY 'ITEMS SCANNED: ', WS-ITEMS-SCANNED-CT.
014900*---------------------------------------------------------------*
015000 8000-READ-ITEM-FILE.
015100*---------------------------------------------------------------*
015200     READ CHECKLIST-ITEM-FILE
015250         AT END MOVE 'Y'             TO END-OF-FILE-SW
015260             GO TO 8000-EXIT.
015270     ADD 1                           TO WS-ITEMS-SCANNED-CT.
015280 8000-EXIT.
015290     EXIT.
