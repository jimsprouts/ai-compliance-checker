000100*===============================================================*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CHKSUG.
000400 AUTHOR.        ED ACKERMAN.
000500 INSTALLATION.  COMPLIANCE SYSTEMS GROUP.
000600 DATE-WRITTEN.  06/03/93.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100* DATE      BY        DESCRIPTION
001200* --------  --------  -----------------------------------------
001300* 06/03/93  R. FIELDS  CREATED.  TURNS EACH GAP TEXT LINE FROM    CC930603
001400*                     CHKGAP INTO A RECOMMENDATION RECORD.
001500* 09/30/94  R. FIELDS  PRIORITY NOW HIGH WHEN 'PASSWORD' OR       CC940930
001600*                     'ACCESS' APPEARS IN THE GAP TEXT --
001700*                     ORIGINAL CUT FLAGGED EVERYTHING MEDIUM.
001800* 02/08/99  R. FIELDS  Y2K REVIEW.  GENERATED-AT COMES FROM       CC990208
001900*                     FUNCTION CURRENT-DATE, FOUR-DIGIT YEAR
002000*                     ALREADY.  NO CHANGE MADE.
002100* 05/23/02  T. OKONKWO  MATCH IS CASE-SENSITIVE ON PURPOSE --     CC020523
002200*                     REQUEST #CC-4820 SAID NOT TO UPPER-CASE
002300*                     THE GAP TEXT BEFORE SCANNING.  DO NOT ADD
002400*                     FUNCTION UPPER-CASE HERE.
002500* 10/02/07  T. OKONKWO  CLEANED UP COMMENT BLOCK FOR AUDIT.       CC071002
002600*-----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.  IBM-3096.
003000 OBJECT-COMPUTER.  IBM-3096.
003100 SPECIAL-NAMES.
003200     CLASS KEYWORD-LETTERS IS 'a' THRU 'z' 'A' THRU 'Z'
003300     UPSI-0 ON  STATUS IS HIGH-PRIORITY-FOUND
003400     UPSI-0 OFF STATUS IS MEDIUM-PRIORITY-ONLY.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT GAP-INPUT-FILE      ASSIGN TO GAPIN
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS  IS GAP-IN-STATUS.
004000     SELECT SUGGESTION-OUT-FILE ASSIGN TO SUGOUT
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS  IS SUG-OUT-STATUS.
004300*===============================================================*
004400 DATA DIVISION.
004500*---------------------------------------------------------------*
004600 FILE SECTION.
004700 FD  GAP-INPUT-FILE
004800         DATA RECORD IS GAP-INPUT-RECORD.
004900 01  GAP-INPUT-RECORD               PIC X(80).
005000 01  GAP-INPUT-RECORD-ALT REDEFINES GAP-INPUT-RECORD.
005100     05  FILLER                     PIC X(80).
005200*---------------------------------------------------------------*
005300 FD  SUGGESTION-OUT-FILE
005400         DATA RECORD IS SUGGESTION-RECORD.
005500 01  SUGGESTION-RECORD.
005600     05  SUG-GAP-TEXT                PIC X(80).
005700     05  SUG-RECOMMENDATION          PIC X(100).
005800     05  SUG-PRIORITY                PIC X(06).
005900     05  SUG-ACTION-1                PIC X(60).
006000     05  SUG-ACTION-2                PIC X(60).
006100     05  SUG-ACTION-3                PIC X(60).
006200     05  SUG-GENERATED-AT            PIC X(20).
006300     05  FILLER                      PIC X(14).
006400 01  SUGGESTION-RECORD-ALT REDEFINES SUGGESTION-RECORD.
006500     05  FILLER                      PIC X(400).
006600*---------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.
006750*---------------------------------------------------------------*
006760 77  WS-GAPS-SCANNED-CT          PIC S9(05) COMP VALUE 0.
006800*---------------------------------------------------------------*
006900 01   SWITCHES-MISC-FIELDS.
007000     05  GAP-IN-STATUS        PIC X(02).
007100         88  GAP-IN-OK                    VALUE '00'.
007200     05  SUG-OUT-STATUS       PIC X(02).
007300         88  SUG-OUT-OK                   VALUE '00'.
007400     05  END-OF-FILE-SW       PIC X(01)   VALUE 'N'.
007500         88  END-OF-FILE                  VALUE 'Y'.
007600     05  FILLER               PIC X(03).
007700*---------------------------------------------------------------*
007800 01  WS-KEYWORD-COUNTERS.
007900     05  WS-PASSWORD-COUNT    PIC 9(02) COMP VALUE 0.
008000     05  WS-ACCESS-COUNT      PIC 9(02) COMP VALUE 0.
008100     05  FILLER               PIC X(04).
008200 01  WS-KEYWORD-COUNTERS-ALT REDEFINES WS-KEYWORD-COUNTERS.
008300     05  FILLER               PIC X(02).
008400     05  FILLER               PIC X(04).
008500*---------------------------------------------------------------*
008600 01  WS-GENERATED-AT.
008700     05  WS-GEN-MONTH         PIC X(02).
008800     05  FILLER               PIC X(01) VALUE '/'.
008900     05  WS-GEN-DAY           PIC X(02).
009000     05  FILLER               PIC X(01) VALUE '/'.
009100     05  WS-GEN-YEAR          PIC X(04).
009200     05  FILLER               PIC X(10) VALUE SPACE.
009300 COPY RPTCTL.
009400*===============================================================*
009500 PROCEDURE DIVISION.
009600*---------------------------------------------------------------*
009700 0000-MAIN-PROCESSING.
009800*---------------------------------------------------------------*
009900     PERFORM 1000-OPEN-FILES.
010000     PERFORM 8000-READ-GAP-FILE THRU 8000-EXIT.
010100     PERFORM 2000-PROCESS-GAP-FILE
010200         UNTIL END-OF-FILE.
010300     PERFORM 3000-CLOSE-FILES.
010400     GOBACK.
010500*---------------------------------------------------------------*
010600 1000-OPEN-FILES.
010700*---------------------------------------------------------------*
010800     OPEN INPUT  GAP-INPUT-FILE
010900          OUTPUT SUGGESTION-OUT-FILE.
011000     MOVE FUNCTION CURRENT-DATE      TO WS-CURRENT-DATE-DATA.
011100     MOVE WS-CURRENT-MONTH           TO WS-GEN-MONTH.
011200     MOVE WS-CURRENT-DAY             TO WS-GEN-DAY.
011300     MOVE WS-CURRENT-YEAR            TO WS-GEN-YEAR.
011400*---------------------------------------------------------------*
011500 2000-PROCESS-GAP-FILE.
011600*---------------------------------------------------------------*
011700     MOVE 0                          TO WS-PASSWORD-COUNT
011800                                        WS-ACCESS-COUNT.
011900*    MATCH IS CASE-SENSITIVE AS WRITTEN -- NO UPPER-CASE.
012000     INSPECT GAP-INPUT-RECORD
012100         TALLYING WS-PASSWORD-COUNT FOR ALL 'password'.
012200     INSPECT GAP-INPUT-RECORD
012300         TALLYING WS-ACCESS-COUNT   FOR ALL 'access'.
012400     MOVE GAP-INPUT-RECORD           TO SUG-GAP-TEXT.
012500     IF  WS-PASSWORD-COUNT GREATER THAN ZERO OR
012600         WS-ACCESS-COUNT   GREATER THAN ZERO
012700         MOVE 'HIGH  '                TO SUG-PRIORITY
012800     ELSE
012900         MOVE 'MEDIUM'                TO SUG-PRIORITY
013000     END-IF.
013100     STRING 'Prepare documentation addressing: ' DELIMITED BY SIZE
013200            GAP-INPUT-RECORD          DELIMITED BY SIZE
013300            INTO SUG-RECOMMENDATION.
013400     MOVE 'Create or locate the required documentation'
013500                                      TO SUG-ACTION-1.
013600     MOVE 'Upload the document for AI analysis'
013700                                      TO SUG-ACTION-2.
013800     MOVE 'Review and address any gaps identified by the AI'
013900                                      TO SUG-ACTION-3.
014000     MOVE WS-GENERATED-AT             TO SUG-GENERATED-AT.
014100     WRITE SUGGESTION-RECORD.
014200     PERFORM 8000-READ-GAP-FILE THRU 8000-EXIT.
014300*---------------------------------------------------------------*
014400 3000-CLOSE-FILES.
014500*---------------------------------------------------------------*
014600     CLOSE GAP-INPUT-FILE
014700           SUGGESTION-OUT-FILE.
014750     DISPLAY 'GAP LINES SCANNED: ', WS-GAPS-SCANNED-CT.
014800*---------------------------------------------------------------*
014900 8000-READ-GAP-FILE.
015000*---------------------------------------------------------------*
015100     READ GAP-INPUT-FILE
015150         AT END MOVE 'Y'             TO END-OF-FILE-SW
015160             GO TO 8000-EXIT.
015170     ADD 1                           TO WS-GAPS-SCANNED-CT.
015180 8000-EXIT.
015190     EXIT.
