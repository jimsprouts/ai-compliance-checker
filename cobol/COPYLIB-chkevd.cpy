000100*------------------------------------------------------------*
000200*  CHKEVD  --  EVIDENCE RECORD LAYOUT (FILE RECORD)
000300*  ONE ROW PER UPLOADED DOCUMENT, CHILD OF A CHECKLIST-ITEM.
000400*------------------------------------------------------------*
000500 01  EVD-RECORD.
000600     05  EVD-ITEM-ID                    PIC X(10).
000700     05  EVD-DOCUMENT-ID                PIC X(20).
000800     05  EVD-DOCUMENT-NAME              PIC X(40).
000900     05  EVD-CONFIDENCE                 PIC 9V999 COMP-3.
001000     05  EVD-UPLOADED-AT                PIC X(20).
001100     05  FILLER                         PIC X(18).
