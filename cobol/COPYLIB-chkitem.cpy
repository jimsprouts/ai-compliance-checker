000100*------------------------------------------------------------*
000200*  CHKITEM  --  CHECKLIST-ITEM RECORD LAYOUT
000300*  ONE ROW PER NUMBERED REQUIREMENT ON A COMPLIANCE CHECKLIST.
000400*  USED BY CHKSTAT, CHKPROG, CHKCOMP AND CHKGAP.
000500*------------------------------------------------------------*
000600 01  CHK-ITEM-RECORD.
000700     05  CHK-ITEM-ID                    PIC X(10).
000800     05  CHK-ITEM-CATEGORY              PIC X(20).
000900         88  CHK-CAT-ACCESS-CONTROL           VALUE
001000             'Access Control      '.
001100         88  CHK-CAT-DATA-PROTECTION          VALUE
001200             'Data Protection     '.
001300     05  CHK-ITEM-REQUIREMENT           PIC X(80).
001400     05  CHK-ITEM-STATUS                PIC X(09).
001500         88  CHK-ITEM-COMPLETED               VALUE 'COMPLETED'.
001600         88  CHK-ITEM-PARTIAL                  VALUE 'PARTIAL  '.
001700         88  CHK-ITEM-PENDING                  VALUE 'PENDING  '.
001800     05  CHK-ITEM-EVID-COUNT            PIC 9(02).
001900     05  FILLER                         PIC X(09).
