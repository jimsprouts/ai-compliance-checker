000100*------------------------------------------------------------*
000200*  RPTCTL  --  PRINTER CONTROL AND RUN-DATE FIELDS
000300*  SHARED PAGE-CONTROL BLOCK FOR THE COMPLIANCE/GAP/SUGGESTION
000400*  PRINT PROGRAMS.  SAME SHAPE THE SHOP HAS USED FOR YEARS ON
000500*  THE OLD USA AND HACKER-NEWS LISTINGS, JUST NEVER BROKEN OUT
000600*  OF THE CALLING PROGRAM BEFORE NOW.
000700*------------------------------------------------------------*
000800 01  WS-CURRENT-DATE-DATA.
000900     05  WS-CURRENT-YEAR                PIC X(04).
001000     05  WS-CURRENT-MONTH               PIC X(02).
001100     05  WS-CURRENT-DAY                 PIC X(02).
001200     05  FILLER                         PIC X(13).
001300*------------------------------------------------------------*
001400 01  PRINTER-CONTROL-FIELDS.
001500     05  LINE-SPACEING                  PIC 9(02) COMP VALUE 1.
001600     05  LINE-COUNT                     PIC 9(03) COMP VALUE 999.
001700     05  LINES-ON-PAGE                  PIC 9(03) COMP VALUE 56.
001800     05  PAGE-COUNT                     PIC 9(03) COMP VALUE 1.
001900     05  TOP-OF-PAGE                    PIC X     VALUE '1'.
002000     05  SINGLE-SPACE                   PIC X     VALUE ' '.
002100     05  DOUBLE-SPACE                   PIC X     VALUE '0'.
002200     05  TRIPLE-SPACE                   PIC X     VALUE '-'.
002300     05  FILLER                         PIC X(05) VALUE SPACE.
